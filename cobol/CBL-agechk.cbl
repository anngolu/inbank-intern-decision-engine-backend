000100*===============================================================*
000200* PROGRAM NAME:    AGECHK
000300* ORIGINAL AUTHOR: M. OSTROWSKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/89 M. OSTROWSKI   CR-8903 CREATED FOR LOAN-ORIGINATION AGE
000900*                         GATE, CALLED FROM AGEVAL.
001000* 09/02/89 M. OSTROWSKI   CR-8941 ADDED LATVIAN PARSE BRANCH --
001100*                         CUSTOMER SERVICE REQUESTED LV SUPPORT,
001200*                         NO GENDER TABLE ENTRY EXISTS FOR LATVIA
001300*                         SO MALE FIGURE IS USED REGARDLESS.
001400* 11/20/90 R. KALLAS      CR-9015 ADDED LITHUANIAN PARSE BRANCH.
001500* 04/08/91 R. KALLAS      CR-9102 FIXED CENTURY-DIGIT EVALUATE --
001600*                         DIGITS 7/8 WERE FALLING INTO THE 1900S
001700*                         WINDOW INSTEAD OF THE 2000S WINDOW.
001800* 06/17/92 M. OSTROWSKI   CR-9206 PAYOFF-AGE NORMALIZATION ADDED
001900*                         PER AUDIT FINDING -- LARGE LOAN PERIODS
002000*                         WERE NOT ROLLING MONTHS INTO YEARS.
002100* 02/11/94 D. VAINO       CR-9402 MOVED AVERAGE-LIFETIME TABLE TO
002200*                         COPYBOOK AGECNST SO ACTUARIAL UPDATES
002300*                         DO NOT REQUIRE TOUCHING THIS SOURCE.
002400* 10/05/95 D. VAINO       CR-9541 ADDED LK-REQUEST-TRACE-VIEW AND
002500*                         UPSI-0 DEBUG SWITCH FOR PRODUCTION
002600*                         TRACING OF REJECTED APPLICATIONS.
002700* 01/09/97 R. KALLAS      CR-9701 CORRECTED BIRTH-MONTH BORROW
002800*                         LOGIC -- AGE WAS OVERSTATED BY ONE YEAR
002900*                         FOR APPLICANTS WITH A BIRTHDAY TODAY.
003000* 12/02/98 J. PRUSS       CR-9847 Y2K REMEDIATION -- REPLACED THE
003100*                         6-DIGIT ACCEPT FROM DATE AND CENTURY-
003200*                         WINDOW GUESS WITH ACCEPT FROM DATE
003300*                         YYYYMMDD.  NO MORE 2-DIGIT YEAR MATH
003400*                         FOR THE RUN DATE.
003500* 02/20/99 J. PRUSS       CR-9903 REGRESSION TESTED ALL THREE
003600*                         COUNTRY BRANCHES AGAINST Y2K DATES.
003700* 08/14/01 R. KALLAS      CR-0133 UNDERAGE MESSAGE WAS BEING SET
003800*                         EVEN WHEN THE CODE WAS BLANK -- NOW
003900*                         ONLY THE BLANK-CODE MESSAGE FIRES.
004000* 05/30/03 D. VAINO       CR-0318 PAYOFF MESSAGE NOW BUILT WITH
004100*                         A SINGLE STRING STATEMENT INSTEAD OF
004200*                         THREE SEPARATE MOVES.
004300* 03/11/04 D. VAINO       CR-0409 ADDED TRACE VIEW OF THE PARSED
004400*                         PERSONAL CODE SO HELP DESK CAN SEE THE
004500*                         SLICED DIGITS ON A DEBUG-SWITCH RUN
004600*                         WITHOUT ASKING FOR A SOURCE LISTING.
004700*===============================================================*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  AGECHK.
005000 AUTHOR. M. OSTROWSKI.
005100 INSTALLATION. COBOL DEVELOPMENT CENTER.
005200 DATE-WRITTEN. 03/14/89.
005300 DATE-COMPILED.
005400 SECURITY. NON-CONFIDENTIAL.
005500*===============================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-3081.
005900 OBJECT-COMPUTER. IBM-3081.
006000 SPECIAL-NAMES.
006100     CLASS VALID-COUNTRY-LETTER IS 'A' THRU 'Z'
006200     UPSI-0 IS WS-RUN-MODE-SWITCH
006300         ON STATUS IS WS-DEBUG-TRACE-ON
006400         OFF STATUS IS WS-DEBUG-TRACE-OFF.
006500*===============================================================*
006600 DATA DIVISION.
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000 COPY AGECNST.
007100*---------------------------------------------------------------*
007200*    PERSONAL-CODE-BREAKDOWN -- SEE SPEC, NOT A FILE RECORD.
007300*    THE DIGITS VIEW BELOW IS HOW ALL THREE COUNTRY PARSERS
007400*    SLICE THE CODE -- CENTURY/GENDER DIGIT, YY, MM, DD, THEN
007500*    A 3-DIGIT SERIAL AND A 1-DIGIT CONTROL CHARACTER.
007600*---------------------------------------------------------------*
007700 01  WS-PERSONAL-CODE-WORK           PIC X(11).
007800 01  WS-PERSONAL-CODE-DIGITS REDEFINES WS-PERSONAL-CODE-WORK.
007900     05  WS-PCD-CENTURY-DIGIT         PIC 9(01).
008000     05  WS-PCD-YY                    PIC 9(02).
008100     05  WS-PCD-MM                    PIC 9(02).
008200     05  WS-PCD-DD                    PIC 9(02).
008300     05  WS-PCD-SEQUENCE              PIC 9(03).
008400     05  WS-PCD-CONTROL               PIC 9(01).
008500*---------------------------------------------------------------*
008600*    FLAT TRACE VIEW OF THE WORKING PERSONAL CODE -- DISPLAYED
008700*    AFTER PARSING WHEN THE UPSI-0 DEBUG SWITCH IS ON, SO A
008800*    SUPPORT ANALYST CAN SEE EXACTLY WHAT AGECHK SLICED.
008900*---------------------------------------------------------------*
009000 01  WS-PERSONAL-CODE-TRACE-VIEW REDEFINES WS-PERSONAL-CODE-WORK. CR-0409 
009100     05  WS-PCD-TRACE-LINE            PIC X(11).                  CR-0409 
009200*---------------------------------------------------------------*
009300 01  WS-CODE-BREAKDOWN.
009400     05  WS-BIRTH-CENTURY-DIGIT       PIC 9(01).
009500     05  WS-BIRTH-YY                  PIC 9(02).
009600     05  WS-BIRTH-MM                  PIC 9(02).
009700     05  WS-BIRTH-DD                  PIC 9(02).
009800     05  WS-IS-FEMALE                 PIC X(01) VALUE SPACE.
009900         88  WS-APPLICANT-FEMALE          VALUE 'Y'.
010000         88  WS-APPLICANT-MALE            VALUE 'N'.
010100     05  WS-FULL-BIRTH-YEAR           PIC 9(04).
010200     05  FILLER                       PIC X(01) VALUE SPACE.
010300*---------------------------------------------------------------*
010400*    TODAY'S DATE -- ACCEPT FROM DATE YYYYMMDD SINCE THE Y2K
010500*    REMEDIATION (CR-9847), NO MORE 2-DIGIT CENTURY GUESSING.
010600*---------------------------------------------------------------*
010700 01  WS-CURRENT-DATE-NUMERIC         PIC 9(08).
010800 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-NUMERIC.
010900     05  WS-CURRENT-YYYY              PIC 9(04).
011000     05  WS-CURRENT-MM                PIC 9(02).
011100     05  WS-CURRENT-DD                PIC 9(02).
011200*---------------------------------------------------------------*
011300 01  WS-AGE-WORK-FIELDS.
011400     05  WS-CURRENT-AGE-YEARS         PIC S9(04) COMP VALUE 0.
011500     05  WS-CURRENT-AGE-MONTHS        PIC S9(04) COMP VALUE 0.
011600     05  WS-PAYOFF-TOTAL-MONTHS       PIC S9(04) COMP VALUE 0.
011700     05  WS-PAYOFF-EXTRA-YEARS        PIC S9(04) COMP VALUE 0.
011800     05  WS-PAYOFF-EXTRA-MONTHS       PIC S9(04) COMP VALUE 0.
011900     05  WS-PAYOFF-AGE-YEARS          PIC S9(04) COMP VALUE 0.
012000     05  WS-AVERAGE-LIFETIME-YEARS    PIC S9(04) COMP VALUE 0.
012100     05  FILLER                       PIC X(01) VALUE SPACE.
012200*---------------------------------------------------------------*
012300 77  WS-TEMP-QUOTIENT                PIC S9(04) COMP VALUE 0.
012400 77  WS-TEMP-REMAINDER                PIC S9(04) COMP VALUE 0.
012500 77  WS-ED-AVERAGE-LIFETIME           PIC 99 VALUE 0.
012600*---------------------------------------------------------------*
012700*    REJECTION MESSAGE TEXT -- WORDING MATCHES THE ORIGINAL
012800*    DECISION-ENGINE SOURCE, INCLUDING THE "ESTONIA"/"ESTONIAN"
012900*    WORDING ON RULES 4 AND 5, WHICH FIRES REGARDLESS OF THE
013000*    APPLICANT'S ACTUAL COUNTRY -- DO NOT "FIX" THIS WORDING.
013100*---------------------------------------------------------------*
013200 01  WS-REJECTION-MESSAGES.
013300     05  MSG-BLANK-CODE-1             PIC X(54) VALUE
013400         'Personal code must be supplied for an age eligibility '.
013500     05  MSG-BLANK-CODE-2             PIC X(06) VALUE
013600         'check.'.
013700     05  MSG-UNDERAGE                 PIC X(120) VALUE
013800         'Loans are not offered to people under age 18.'.
013900     05  MSG-AGE-EXCEEDS-1            PIC X(38) VALUE
014000         'Your age exceeds the current Estonian '.
014100     05  MSG-AGE-EXCEEDS-2            PIC X(17) VALUE
014200         'expected lifetime'.
014300     05  MSG-PAYOFF-PREFIX            PIC X(53) VALUE
014400         'Your age plus specified loan period exceeds expected '.
014500     05  MSG-PAYOFF-SUFFIX-1          PIC X(29) VALUE
014600         ' years life time in Estonia. '.
014700     05  MSG-PAYOFF-SUFFIX-2          PIC X(34) VALUE
014800         'Try to request smaller loan period'.
014900     05  FILLER                       PIC X(01) VALUE SPACE.
015000*===============================================================*
015100 LINKAGE SECTION.
015200 COPY AGELNK.
015300*===============================================================*
015400 PROCEDURE DIVISION USING LK-AGE-CHECK-REQUEST,
015500     LK-AGE-CHECK-RESPONSE.
015600*---------------------------------------------------------------*
015700     MOVE SPACES TO LK-ERROR-MESSAGE.
015800     PERFORM 0100-EDIT-PERSONAL-CODE THRU 0100-EXIT.
015900     PERFORM 0200-SELECT-COUNTRY-PARSER THRU 0200-EXIT.
016000     PERFORM 0300-COMPUTE-CURRENT-AGE THRU 0300-EXIT.
016100     PERFORM 0400-COMPUTE-PAYOFF-AGE THRU 0400-EXIT.
016200     PERFORM 0500-APPLY-ELIGIBILITY-RULES THRU 0500-EXIT.
016300 0900-AGECHK-EXIT.
016400     EXIT PROGRAM.
016500*---------------------------------------------------------------*
016600*    RULE 1 -- PERSONAL-CODE PRESENCE.  REJECT BEFORE ANY
016700*    PARSING IS ATTEMPTED IF THE CODE IS SPACES OR LOW-VALUES.
016800*---------------------------------------------------------------*
016900 0100-EDIT-PERSONAL-CODE.
017000*---------------------------------------------------------------*
017100     IF LK-PERSONAL-CODE = SPACES OR LOW-VALUES
017200         MOVE 'F' TO LK-RESULT-CODE
017300         STRING MSG-BLANK-CODE-1 DELIMITED BY SIZE                CR-0133 
017400             MSG-BLANK-CODE-2 DELIMITED BY SIZE
017500             INTO LK-ERROR-MESSAGE
017600         IF WS-DEBUG-TRACE-ON
017700             DISPLAY 'AGECHK TRACE - BLANK CODE: ',
017800                 LK-TRACE-LINE
017900         END-IF
018000         GO TO 0900-AGECHK-EXIT
018100     END-IF.
018200 0100-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500*    RULE 2 -- COUNTRY-TO-PARSER/GENDER-TABLE SELECTION.
018600*    LT AND LV ARE EXPLICIT BRANCHES; EVERY OTHER VALUE
018700*    (INCLUDING EE) FALLS THROUGH TO THE ESTONIAN PARSER.
018800*---------------------------------------------------------------*
018900 0200-SELECT-COUNTRY-PARSER.
019000*---------------------------------------------------------------*
019100     EVALUATE LK-COUNTRY-CODE
019200         WHEN 'LT'
019300             PERFORM 0210-PARSE-LITHUANIAN-CODE THRU 0210-EXIT
019400         WHEN 'LV'
019500             PERFORM 0220-PARSE-LATVIAN-CODE THRU 0220-EXIT
019600         WHEN OTHER
019700             PERFORM 0230-PARSE-ESTONIAN-CODE THRU 0230-EXIT
019800     END-EVALUATE.
019900     IF WS-DEBUG-TRACE-ON
020000         DISPLAY 'AGECHK TRACE - PARSED CODE: ',                  CR-0409 
020100             WS-PCD-TRACE-LINE                                    CR-0409 
020200     END-IF.
020300 0200-EXIT.
020400     EXIT.
020500*---------------------------------------------------------------*
020600 0210-PARSE-LITHUANIAN-CODE.
020700*---------------------------------------------------------------*
020800     MOVE LK-PERSONAL-CODE TO WS-PERSONAL-CODE-WORK.
020900     MOVE WS-PCD-CENTURY-DIGIT TO WS-BIRTH-CENTURY-DIGIT.
021000     MOVE WS-PCD-YY TO WS-BIRTH-YY.
021100     MOVE WS-PCD-MM TO WS-BIRTH-MM.
021200     MOVE WS-PCD-DD TO WS-BIRTH-DD.
021300     PERFORM 0240-DERIVE-CENTURY-AND-GENDER THRU 0240-EXIT.
021400     IF WS-APPLICANT-FEMALE
021500         MOVE LIT-AVG-LIFETIME-FEMALE TO WS-AVERAGE-LIFETIME-YEARS
021600     ELSE
021700         MOVE LIT-AVG-LIFETIME-MALE TO WS-AVERAGE-LIFETIME-YEARS
021800     END-IF.
021900 0210-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------*
022200*    LATVIA -- NO GENDER TABLE ENTRY IS EVER CONSULTED HERE.
022300*    THE MALE FIGURE IS APPLIED REGARDLESS OF ACTUAL GENDER.
022400*    THIS IS CARRIED FORWARD VERBATIM FROM THE ORIGINAL
022500*    DECISION-ENGINE SOURCE -- DO NOT WIRE IN A FEMALE FIGURE.
022600*---------------------------------------------------------------*
022700 0220-PARSE-LATVIAN-CODE.
022800*---------------------------------------------------------------*
022900     MOVE LK-PERSONAL-CODE TO WS-PERSONAL-CODE-WORK.
023000     MOVE WS-PCD-CENTURY-DIGIT TO WS-BIRTH-CENTURY-DIGIT.
023100     MOVE WS-PCD-YY TO WS-BIRTH-YY.
023200     MOVE WS-PCD-MM TO WS-BIRTH-MM.
023300     MOVE WS-PCD-DD TO WS-BIRTH-DD.
023400     PERFORM 0250-DERIVE-CENTURY-ONLY THRU 0250-EXIT.
023500     MOVE LAT-AVG-LIFETIME-MALE TO WS-AVERAGE-LIFETIME-YEARS.
023600 0220-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 0230-PARSE-ESTONIAN-CODE.
024000*---------------------------------------------------------------*
024100     MOVE LK-PERSONAL-CODE TO WS-PERSONAL-CODE-WORK.
024200     MOVE WS-PCD-CENTURY-DIGIT TO WS-BIRTH-CENTURY-DIGIT.
024300     MOVE WS-PCD-YY TO WS-BIRTH-YY.
024400     MOVE WS-PCD-MM TO WS-BIRTH-MM.
024500     MOVE WS-PCD-DD TO WS-BIRTH-DD.
024600     PERFORM 0240-DERIVE-CENTURY-AND-GENDER THRU 0240-EXIT.
024700     IF WS-APPLICANT-FEMALE
024800         MOVE EST-AVG-LIFETIME-FEMALE TO WS-AVERAGE-LIFETIME-YEARS
024900     ELSE
025000         MOVE EST-AVG-LIFETIME-MALE TO WS-AVERAGE-LIFETIME-YEARS
025100     END-IF.
025200 0230-EXIT.
025300     EXIT.
025400*---------------------------------------------------------------*
025500*    CENTURY-DIGIT WINDOW, PLUS ODD/EVEN GENDER DECODE, FOR THE
025600*    TWO COUNTRIES WHOSE GENDER TABLE IS ACTUALLY CONSULTED.
025700*    SEE CR-9102 -- DIGITS 7/8 MUST LAND IN THE 2000S WINDOW.
025800*---------------------------------------------------------------*
025900 0240-DERIVE-CENTURY-AND-GENDER.
026000*---------------------------------------------------------------*
026100     PERFORM 0250-DERIVE-CENTURY-ONLY THRU 0250-EXIT.
026200     DIVIDE WS-BIRTH-CENTURY-DIGIT BY 2
026300         GIVING WS-TEMP-QUOTIENT
026400         REMAINDER WS-TEMP-REMAINDER.
026500     IF WS-TEMP-REMAINDER = ZERO
026600         SET WS-APPLICANT-FEMALE TO TRUE
026700     ELSE
026800         SET WS-APPLICANT-MALE TO TRUE
026900     END-IF.
027000 0240-EXIT.
027100     EXIT.
027200*---------------------------------------------------------------*
027300*    LATVIA CALLS THIS DIRECTLY -- CENTURY WINDOW ONLY, NO
027400*    GENDER DIGIT IS CONSULTED FOR THE LATVIAN SCHEME.
027500*---------------------------------------------------------------*
027600 0250-DERIVE-CENTURY-ONLY.
027700*---------------------------------------------------------------*
027800     EVALUATE WS-BIRTH-CENTURY-DIGIT
027900         WHEN 1 WHEN 2
028000             COMPUTE WS-FULL-BIRTH-YEAR = 1700 + WS-BIRTH-YY
028100         WHEN 3 WHEN 4
028200             COMPUTE WS-FULL-BIRTH-YEAR = 1800 + WS-BIRTH-YY
028300         WHEN 5 WHEN 6
028400             COMPUTE WS-FULL-BIRTH-YEAR = 1900 + WS-BIRTH-YY
028500         WHEN 7 WHEN 8
028600             COMPUTE WS-FULL-BIRTH-YEAR = 2000 + WS-BIRTH-YY
028700         WHEN OTHER
028800             COMPUTE WS-FULL-BIRTH-YEAR = 2100 + WS-BIRTH-YY
028900     END-EVALUATE.
029000 0250-EXIT.
029100     EXIT.
029200*---------------------------------------------------------------*
029300*    CURRENT AGE IN WHOLE YEARS, TRUNCATED -- A 17-YEAR-364-DAY
029400*    APPLICANT IS AGE 17.  CR-9701 FIXED THE BIRTHDAY-TODAY CASE.
029500*---------------------------------------------------------------*
029600 0300-COMPUTE-CURRENT-AGE.
029700*---------------------------------------------------------------*
029800     ACCEPT WS-CURRENT-DATE-NUMERIC FROM DATE YYYYMMDD.
029900     COMPUTE WS-CURRENT-AGE-YEARS =
030000         WS-CURRENT-YYYY - WS-FULL-BIRTH-YEAR.
030100     IF WS-CURRENT-MM < WS-BIRTH-MM
030200         SUBTRACT 1 FROM WS-CURRENT-AGE-YEARS
030300     ELSE
030400         IF WS-CURRENT-MM = WS-BIRTH-MM
030500             AND WS-CURRENT-DD < WS-BIRTH-DD
030600             SUBTRACT 1 FROM WS-CURRENT-AGE-YEARS
030700         END-IF
030800     END-IF.
030900     COMPUTE WS-CURRENT-AGE-MONTHS =
031000         WS-CURRENT-MM - WS-BIRTH-MM.
031100     IF WS-CURRENT-DD < WS-BIRTH-DD
031200         SUBTRACT 1 FROM WS-CURRENT-AGE-MONTHS
031300     END-IF.
031400     IF WS-CURRENT-AGE-MONTHS < 0
031500         ADD 12 TO WS-CURRENT-AGE-MONTHS
031600     END-IF.
031700 0300-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------*
032000*    PAYOFF-AGE NORMALIZATION -- CR-9206.  ADD THE LOAN PERIOD
032100*    TO THE CURRENT AGE'S MONTHS COMPONENT, ROLL EXCESS MONTHS
032200*    INTO WHOLE YEARS, THEN ADD THOSE YEARS ON TO THE CURRENT
032300*    AGE -- THIS MIRRORS THE ORIGINAL Period.normalized() CALL.
032400*---------------------------------------------------------------*
032500 0400-COMPUTE-PAYOFF-AGE.
032600*---------------------------------------------------------------*
032700     COMPUTE WS-PAYOFF-TOTAL-MONTHS =
032800         WS-CURRENT-AGE-MONTHS + LK-LOAN-PERIOD-MONTHS.
032900     DIVIDE WS-PAYOFF-TOTAL-MONTHS BY 12
033000         GIVING WS-PAYOFF-EXTRA-YEARS
033100         REMAINDER WS-PAYOFF-EXTRA-MONTHS.
033200     COMPUTE WS-PAYOFF-AGE-YEARS =
033300         WS-CURRENT-AGE-YEARS + WS-PAYOFF-EXTRA-YEARS.
033400 0400-EXIT.
033500     EXIT.
033600*---------------------------------------------------------------*
033700*    RULES 3, 4 AND 5 -- APPLIED IN ORDER, SHORT-CIRCUITING ON
033800*    THE FIRST ONE THAT FAILS.  RULE 5 IS ONLY REACHED IF
033900*    RULE 4 PASSES.
034000*---------------------------------------------------------------*
034100 0500-APPLY-ELIGIBILITY-RULES.
034200*---------------------------------------------------------------*
034300     IF UNDERAGE-PERIOD > WS-CURRENT-AGE-YEARS
034400         MOVE 'F' TO LK-RESULT-CODE
034500         MOVE MSG-UNDERAGE TO LK-ERROR-MESSAGE
034600         GO TO 0900-AGECHK-EXIT
034700     END-IF.
034800     IF WS-AVERAGE-LIFETIME-YEARS <= WS-CURRENT-AGE-YEARS
034900         MOVE 'F' TO LK-RESULT-CODE
035000         STRING MSG-AGE-EXCEEDS-1 DELIMITED BY SIZE
035100             MSG-AGE-EXCEEDS-2 DELIMITED BY SIZE
035200             INTO LK-ERROR-MESSAGE
035300         GO TO 0900-AGECHK-EXIT
035400     END-IF.
035500     IF WS-AVERAGE-LIFETIME-YEARS <= WS-PAYOFF-AGE-YEARS
035600         PERFORM 0510-BUILD-PAYOFF-MESSAGE THRU 0510-EXIT
035700         MOVE 'F' TO LK-RESULT-CODE
035800         GO TO 0900-AGECHK-EXIT
035900     END-IF.
036000     MOVE 'P' TO LK-RESULT-CODE.
036100     MOVE SPACES TO LK-ERROR-MESSAGE.
036200 0500-EXIT.
036300     EXIT.
036400*---------------------------------------------------------------*
036500 0510-BUILD-PAYOFF-MESSAGE.
036600*---------------------------------------------------------------*
036700     MOVE WS-AVERAGE-LIFETIME-YEARS TO WS-ED-AVERAGE-LIFETIME.
036800     STRING MSG-PAYOFF-PREFIX DELIMITED BY SIZE                   CR-0318 
036900         WS-ED-AVERAGE-LIFETIME DELIMITED BY SIZE
037000         MSG-PAYOFF-SUFFIX-1 DELIMITED BY SIZE
037100         MSG-PAYOFF-SUFFIX-2 DELIMITED BY SIZE
037200         INTO LK-ERROR-MESSAGE.
037300 0510-EXIT.
037400     EXIT.
