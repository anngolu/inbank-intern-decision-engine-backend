000100*===============================================================*
000200* PROGRAM NAME:    AGEVAL
000300* ORIGINAL AUTHOR: M. OSTROWSKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/89 M. OSTROWSKI   CR-8903 CREATED -- BATCH DRIVER FOR THE
000900*                         AGE-ELIGIBILITY GATE, READS APPLICANT-
001000*                         IN, CALLS AGECHK, WRITES RESULT-OUT.
001100* 09/02/89 M. OSTROWSKI   CR-8941 NO CHANGE HERE -- LV SUPPORT
001200*                         ADDED ENTIRELY INSIDE AGECHK.
001300* 02/11/94 D. VAINO       CR-9402 AGECNST TABLE MOVED OUT OF
001400*                         AGECHK INTO ITS OWN COPYBOOK -- NO
001500*                         IMPACT ON THIS DRIVER'S CALL INTERFACE.
001600* 10/05/95 D. VAINO       CR-9541 ADDED LK-REQUEST-TRACE-VIEW
001700*                         (COPYBOOK AGELNK) AND THE UPSI-0 DEBUG
001800*                         SWITCH SO A BAD/REJECTED RECORD CAN BE
001900*                         ECHOED TO THE JOB LOG WITHOUT A DUMP.
002000* 03/30/98 J. PRUSS       CR-9812 PASS-COUNT/FAIL-COUNT END-OF-
002100*                         JOB TOTALS ADDED PER QA REQUEST --
002200*                         PREVIOUSLY THE ONLY AUDIT TRAIL WAS
002300*                         RESULT-OUT ITSELF.
002400* 12/02/98 J. PRUSS       CR-9847 Y2K REMEDIATION -- NO DATE
002500*                         MATH IN THIS PROGRAM, BUT THE RUN-ID
002600*                         STAMP ON THE TOTALS LINE NOW COMES
002700*                         FROM ACCEPT FROM DATE YYYYMMDD.
002800* 08/14/01 R. KALLAS      CR-0133 REJECT-COUNT DISPLAY NOW FIRES
002900*                         EVEN WHEN THE INPUT FILE IS EMPTY.
003000* 05/30/03 D. VAINO       CR-0318 NO CHANGE HERE -- SEE AGECHK
003100*                         MAINTENANCE LOG FOR THE MESSAGE-BUILD
003200*                         REWRITE.
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  AGEVAL.
003600 AUTHOR. M. OSTROWSKI.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 03/14/89.
003900 DATE-COMPILED.
004000 SECURITY. NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS WS-RUN-MODE-SWITCH
005100         ON STATUS IS WS-DEBUG-TRACE-ON
005200         OFF STATUS IS WS-DEBUG-TRACE-OFF.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT APPLICANT-IN ASSIGN TO APPLIN
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS APPLICANT-IN-STATUS.
006000*
006100     SELECT RESULT-OUT ASSIGN TO RESLOUT
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS RESULT-OUT-STATUS.
006400*===============================================================*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  APPLICANT-IN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 16 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS.
007300 COPY AGEREQ.
007400*---------------------------------------------------------------*
007500 FD  RESULT-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 132 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS.
008000 COPY AGERES.
008100*---------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300*---------------------------------------------------------------*
008400*    FILE-STATUS SWITCHES -- SAME OK/EOF 88-LEVEL STYLE USED
008500*    THROUGHOUT THE SHOP'S BATCH PROGRAMS.
008600*---------------------------------------------------------------*
008700 01  WS-SWITCHES-MISC-FIELDS.
008800     05  APPLICANT-IN-STATUS         PIC X(02).
008900         88  APPLICANT-IN-OK                   VALUE '00'.
009000         88  APPLICANT-IN-EOF                   VALUE '10'.
009100     05  RESULT-OUT-STATUS           PIC X(02).
009200         88  RESULT-OUT-OK                      VALUE '00'.
009300     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
009400         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
009500         88  WS-FILE-OPEN-OK                     VALUE 'N'.
009600     05  FILLER                      PIC X(01) VALUE SPACE.
009700*---------------------------------------------------------------*
009800*    END-OF-JOB TOTALS -- CR-9812.  ALL COUNTERS ARE COMP SO A
009900*    FULL-FILE RUN DOES NOT PAY DISPLAY-ARITHMETIC OVERHEAD.
010000*---------------------------------------------------------------*
010100 01  WS-JOB-TOTALS.
010200     05  WS-READ-COUNT                PIC S9(07) COMP VALUE 0.    CR-9812 
010300     05  WS-PASS-COUNT                PIC S9(07) COMP VALUE 0.    CR-9812 
010400     05  WS-FAIL-COUNT                PIC S9(07) COMP VALUE 0.    CR-9812 
010500     05  FILLER                       PIC X(01) VALUE SPACE.
010600*---------------------------------------------------------------*
010700*    TODAY'S DATE FOR THE END-OF-JOB TOTALS LINE ONLY -- CR-9847
010800*    Y2K REMEDIATION, ACCEPT FROM DATE YYYYMMDD.
010900*---------------------------------------------------------------*
011000 01  WS-RUN-DATE-NUMERIC             PIC 9(08).
011100 01  WS-RUN-DATE-FIELDS REDEFINES WS-RUN-DATE-NUMERIC.
011200     05  WS-RUN-YYYY                  PIC 9(04).
011300     05  WS-RUN-MM                    PIC 9(02).
011400     05  WS-RUN-DD                    PIC 9(02).
011500*---------------------------------------------------------------*
011600*    CALL INTERFACE TO AGECHK -- COPIED IN AS WORKING-STORAGE SO
011700*    THE CALL ... USING BELOW HAS SOMETHING TO POINT AT.
011800*---------------------------------------------------------------*
011900 COPY AGELNK.
012000*===============================================================*
012100 PROCEDURE DIVISION.
012200*---------------------------------------------------------------*
012300 0000-MAIN-PROCESSING.
012400*---------------------------------------------------------------*
012500     PERFORM 1000-OPEN-FILES.
012600     IF WS-FILE-OPEN-OK
012700         PERFORM 8000-READ-APPLICANT-RECORD
012800         PERFORM 2000-PROCESS-APPLICANT-RECORD
012900             UNTIL APPLICANT-IN-EOF
013000     END-IF.
013100     PERFORM 3000-CLOSE-FILES.
013200     PERFORM 9000-DISPLAY-END-OF-JOB-TOTALS.
013300     GOBACK.
013400*---------------------------------------------------------------*
013500 1000-OPEN-FILES.
013600*---------------------------------------------------------------*
013700     OPEN INPUT APPLICANT-IN.
013800     IF NOT APPLICANT-IN-OK
013900         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
014000         DISPLAY 'AGEVAL - APPLICANT-IN OPEN FAILED, STATUS: ',
014100             APPLICANT-IN-STATUS
014200     END-IF.
014300     OPEN OUTPUT RESULT-OUT.
014400     IF NOT RESULT-OUT-OK
014500         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
014600         DISPLAY 'AGEVAL - RESULT-OUT OPEN FAILED, STATUS: ',
014700             RESULT-OUT-STATUS
014800     END-IF.
014900*---------------------------------------------------------------*
015000*    ONE APPLICANT-REQUEST IN, ONE CALL TO AGECHK, ONE
015100*    AGE-CHECK-RESULT OUT -- NO CONTROL BREAKS, NO KEYED ACCESS,
015200*    EVERY RECORD STANDS ON ITS OWN (SEE BATCH FLOW, STEP 2).
015300*---------------------------------------------------------------*
015400 2000-PROCESS-APPLICANT-RECORD.
015500*---------------------------------------------------------------*
015600     ADD 1 TO WS-READ-COUNT.
015700     MOVE AR-PERSONAL-CODE       TO LK-PERSONAL-CODE.
015800     MOVE AR-COUNTRY-CODE        TO LK-COUNTRY-CODE.
015900     MOVE AR-LOAN-PERIOD-MONTHS  TO LK-LOAN-PERIOD-MONTHS.
016000     CALL 'AGECHK' USING LK-AGE-CHECK-REQUEST,
016100         LK-AGE-CHECK-RESPONSE.
016200     MOVE AR-PERSONAL-CODE       TO AR-RESULT-PERSONAL-CODE.
016300     MOVE LK-RESULT-CODE         TO AR-RESULT-CODE.
016400     MOVE LK-ERROR-MESSAGE       TO AR-ERROR-MESSAGE.
016500     IF AR-RESULT-PASSED
016600         ADD 1 TO WS-PASS-COUNT
016700     ELSE
016800         ADD 1 TO WS-FAIL-COUNT
016900         IF WS-DEBUG-TRACE-ON
017000             DISPLAY 'AGEVAL TRACE - REJECTED RECORD: ',          CR-0133 
017100                 LK-TRACE-LINE
017200         END-IF
017300     END-IF.
017400     WRITE AR-AGE-CHECK-RESULT.
017500     PERFORM 8000-READ-APPLICANT-RECORD.
017600*---------------------------------------------------------------*
017700 3000-CLOSE-FILES.
017800*---------------------------------------------------------------*
017900     CLOSE APPLICANT-IN, RESULT-OUT.
018000*---------------------------------------------------------------*
018100 8000-READ-APPLICANT-RECORD.
018200*---------------------------------------------------------------*
018300     READ APPLICANT-IN
018400         AT END
018500             SET APPLICANT-IN-EOF TO TRUE
018600     END-READ.
018700*---------------------------------------------------------------*
018800 9000-DISPLAY-END-OF-JOB-TOTALS.
018900*---------------------------------------------------------------*
019000     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
019100     DISPLAY 'AGEVAL END OF JOB -- RUN DATE: ',
019200         WS-RUN-DATE-NUMERIC.
019300     DISPLAY 'APPLICANT RECORDS READ   : ', WS-READ-COUNT.        CR-9812 
019400     DISPLAY 'PASS-COUNT               : ', WS-PASS-COUNT.        CR-9812 
019500     DISPLAY 'FAIL-COUNT               : ', WS-FAIL-COUNT.        CR-9812 
