000100*---------------------------------------------------------------*
000200* COPYBOOK:  AGECNST
000300* PURPOSE:   AGE-RESTRICTION RULE CONSTANTS -- MINIMUM LOAN AGE
000400*            AND AVERAGE-LIFETIME-BY-COUNTRY/GENDER TABLE USED
000500*            BY THE AGE ELIGIBILITY CHECK (PGM AGECHK).
000600*            THESE ARE SHOP-MAINTAINED CONSTANTS, NOT READ FROM
000700*            A FILE -- UPDATE AND RECOMPILE WHEN ACTUARIAL
000800*            FIGURES CHANGE.
000900*---------------------------------------------------------------*
001000 01  AGE-CONSTANTS.
001100     05  UNDERAGE-PERIOD             PIC 9(02) VALUE 18.
001200*---------------------------------------------------------------*
001300*    ESTONIAN SCHEME IS THE DEFAULT/FALLTHROUGH SCHEME -- ANY
001400*    COUNTRY-CODE OTHER THAN LT OR LV IS TREATED AS ESTONIAN.
001500*---------------------------------------------------------------*
001600     05  ESTONIAN-AVERAGE-LIFETIME.
001700         10  EST-AVG-LIFETIME-MALE   PIC 9(03) VALUE 078.
001800         10  EST-AVG-LIFETIME-FEMALE PIC 9(03) VALUE 082.
001900*---------------------------------------------------------------*
002000*    LATVIAN SCHEME HAS NO GENDER DIGIT CONSULTED BY THE
002100*    PARSER -- THE MALE FIGURE IS APPLIED REGARDLESS OF THE
002200*    APPLICANT'S ACTUAL GENDER.  LAT-AVG-LIFETIME-FEMALE IS
002300*    CARRIED HERE FOR COMPLETENESS BUT AGECHK NEVER REFERS TO
002400*    IT -- DO NOT WIRE IT IN, THIS MATCHES THE ORIGINAL RULE.
002500*---------------------------------------------------------------*
002600     05  LATVIAN-AVERAGE-LIFETIME.
002700         10  LAT-AVG-LIFETIME-MALE   PIC 9(03) VALUE 070.
002800         10  LAT-AVG-LIFETIME-FEMALE PIC 9(03) VALUE 070.
002900*---------------------------------------------------------------*
003000     05  LITHUANIAN-AVERAGE-LIFETIME.
003100         10  LIT-AVG-LIFETIME-MALE   PIC 9(03) VALUE 069.
003200         10  LIT-AVG-LIFETIME-FEMALE PIC 9(03) VALUE 079.
003300*---------------------------------------------------------------*
003400     05  FILLER                      PIC X(01) VALUE SPACE.
