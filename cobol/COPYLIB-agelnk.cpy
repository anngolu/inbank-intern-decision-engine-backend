000100*---------------------------------------------------------------*
000200* COPYBOOK:  AGELNK
000300* PURPOSE:   CALL INTERFACE BETWEEN PGM AGEVAL (DRIVER) AND
000400*            PGM AGECHK (AGE ELIGIBILITY RULE) -- COPIED INTO
000500*            AGEVAL WORKING-STORAGE FOR THE CALL ... USING AND
000600*            INTO AGECHK'S LINKAGE SECTION FOR THE PROCEDURE
000700*            DIVISION USING.
000800*---------------------------------------------------------------*
000900*    NOTE: NO TRAILING FILLER ON THIS GROUP -- IT MUST STAY
001000*    BYTE-FOR-BYTE THE SAME SIZE AS THE TRACE VIEW BELOW.
001100 01  LK-AGE-CHECK-REQUEST.
001200     05  LK-PERSONAL-CODE             PIC X(11).
001300     05  LK-COUNTRY-CODE              PIC X(02).
001400     05  LK-LOAN-PERIOD-MONTHS        PIC 9(03).
001500*---------------------------------------------------------------*
001600*    FLAT TRACE VIEW OF THE REQUEST -- DISPLAYED ON AN ABORTED
001700*    OR UNRECOGNISED-COUNTRY CALL WHEN THE DEBUG SWITCH IS ON.
001800*---------------------------------------------------------------*
001900 01  LK-REQUEST-TRACE-VIEW REDEFINES LK-AGE-CHECK-REQUEST.
002000     05  LK-TRACE-LINE                PIC X(16).
002100*---------------------------------------------------------------*
002200 01  LK-AGE-CHECK-RESPONSE.
002300     05  LK-RESULT-CODE               PIC X(01).
002400     05  LK-ERROR-MESSAGE             PIC X(120).
002500     05  FILLER                       PIC X(01) VALUE SPACE.
