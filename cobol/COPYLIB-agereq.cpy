000100*---------------------------------------------------------------*
000200* COPYBOOK:  AGEREQ
000300* PURPOSE:   FD RECORD LAYOUT FOR THE APPLICANT-IN INPUT FILE --
000400*            ONE APPLICANT-REQUEST PER LINE, READ BY PGM AGEVAL.
000500*---------------------------------------------------------------*
000600*    NOTE: NO TRAILING FILLER ON THIS RECORD -- APPLICANT-IN IS
000700*    A FIXED 16-BYTE LINE (11+2+3) WITH NO SLACK BYTES, AND THE
000800*    RAW-LINE VIEW BELOW MUST STAY IN STEP WITH IT BYTE FOR BYTE.
000900*---------------------------------------------------------------*
001000 01  AR-APPLICANT-REQUEST.
001100     05  AR-PERSONAL-CODE             PIC X(11).
001200     05  AR-COUNTRY-CODE              PIC X(02).
001300     05  AR-LOAN-PERIOD-MONTHS        PIC 9(03).
001400*---------------------------------------------------------------*
001500*    RAW-LINE VIEW OF THE INPUT RECORD -- USED ONLY TO ECHO THE
001600*    UNPARSED LINE WHEN THE READ TRACE SWITCH IS ON.
001700*---------------------------------------------------------------*
001800 01  AR-APPLICANT-RAW-VIEW REDEFINES AR-APPLICANT-REQUEST.
001900     05  AR-RAW-LINE                   PIC X(16).
