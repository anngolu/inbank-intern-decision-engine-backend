000100*---------------------------------------------------------------*
000200* COPYBOOK:  AGERES
000300* PURPOSE:   FD RECORD LAYOUT FOR THE RESULT-OUT ANSWER FILE --
000400*            ONE AGE-CHECK-RESULT PER LINE, WRITTEN BY PGM AGEVAL.
000500*---------------------------------------------------------------*
000600*    NOTE: NO TRAILING FILLER HERE EITHER -- RESULT-OUT IS A
000700*    FIXED 132-BYTE LINE (11+1+120) WITH NO SLACK BYTES, TO
000800*    MATCH THE RAW-LINE DUMP VIEW BELOW BYTE FOR BYTE.
000900*---------------------------------------------------------------*
001000 01  AR-AGE-CHECK-RESULT.
001100     05  AR-RESULT-PERSONAL-CODE       PIC X(11).
001200     05  AR-RESULT-CODE                PIC X(01).
001300         88  AR-RESULT-PASSED              VALUE 'P'.
001400         88  AR-RESULT-FAILED              VALUE 'F'.
001500     05  AR-ERROR-MESSAGE               PIC X(120).
001600*---------------------------------------------------------------*
001700*    RAW-LINE VIEW OF THE OUTPUT RECORD -- USED ONLY FOR THE
001800*    OPTIONAL DUMP DISPLAY WHEN THE TRACE SWITCH IS ON.
001900*---------------------------------------------------------------*
002000 01  AR-RESULT-RAW-VIEW REDEFINES AR-AGE-CHECK-RESULT.
002100     05  AR-RAW-RESULT-LINE            PIC X(132).
